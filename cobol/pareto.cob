000010 IDENTIFICATION DIVISION.
000020*================================================================
000030*    PROGRAM-ID    : PARETO-COB
000040*    ESTE CABECALHO SEGUE O PADRAO FACAD SISTEMAS DE IDENTI-
000050*    FICACAO DE PROGRAMAS - TODO FONTE DO SETOR TEM AS SEIS
000060*    CLAUSULAS ABAIXO (PROGRAM-ID, AUTHOR, INSTALLATION,
000070*    DATE-WRITTEN, DATE-COMPILED, SECURITY) SEGUIDAS DO
000080*    QUADRO DE VERSOES - NAO REMOVER NENHUMA DELAS, MESMO
000090*    QUANDO O COMPILADOR NAO EXIGIR.
000100*================================================================
000110 PROGRAM-ID.     PARETO-COB.
000120 AUTHOR.         JORGE KOIKE.
000130 INSTALLATION.   FACAD SISTEMAS.
000140 DATE-WRITTEN.   12/04/89.
000150 DATE-COMPILED.
000160 SECURITY.       USO INTERNO - FACAD SISTEMAS.
000170*----------------------------------------------------------------
000180*    FINALIDADE : EXTRAI O CONJUNTO NAO-DOMINADO (PARETO) DE UM
000190*                 ARQUIVO DE PONTUACOES, COMPARANDO CADA DATUM
000200*                 CONTRA OS JA ACEITOS, NAS 4 COLUNAS DE NOTA.
000210*                 UM DATUM E DESCARTADO QUANDO JA EXISTE NO
000220*                 CONJUNTO DE SAIDA UM OUTRO DATUM QUE O IGUALA
000230*                 OU SUPERA NAS 4 COLUNAS AO MESMO TEMPO.
000240*    ANALISTA       : JORGE KOIKE
000250*    PROGRAMADOR(A) : JORGE KOIKE
000260*----------------------------------------------------------------
000270*    VRS    DATA        PROGRAMADOR      DESCRICAO
000280*    1.0    12/04/89    J.KOIKE          IMPLANTACAO INICIAL.
000290*    1.1    03/09/89    J.KOIKE          CORRIGIDO O TESTE DE
000300*                                        DOMINANCIA QUE FALHAVA
000310*                                        QUANDO DUAS NOTAS ERAM
000320*                                        IGUAIS NA 1A COLUNA.
000330*    1.2    22/02/91    E.SANTOS         ARQUIVO DE ENTRADA
000340*                                        PASSOU A ACEITAR ATE
000350*                                        200 REGISTROS (ERA 60).
000360*    1.3    14/07/93    E.SANTOS         INCLUIDO SWITCH UPSI-0
000370*                                        PARA TRACE DE CONTAGEM
000380*                                        EM TESTE.
000390*    1.4    30/11/95    M.ABREU          AJUSTE NA LEITURA DO
000400*                                        CABECALHO - LINHA 1 DO
000410*                                        ARQUIVO NAO ENTRAVA NA
000420*                                        CONTAGEM DE REGISTROS.
000430*    1.5    09/01/99    M.ABREU          REVISAO ANO 2000 - NAO  CR0231
000440*                                        HA CAMPO DE DATA NESTE  CR0231
000450*                                        PROGRAMA, NADA A FAZER  CR0231
000460*                                        QUANTO AO SECULO.       CR0231
000470*    1.6    18/05/02    R.PRADO          CORRIGIDO FORMATO DE    CR0402
000480*                                        SAIDA - FALTAVA O       CR0402
000490*                                        SEPARADOR "," ENTRE AS  CR0402
000500*                                        4 NOTAS NA LINHA.       CR0402
000510*    1.7    11/09/03    R.PRADO          RETIRADA A VALIDACAO    CR0431
000520*                                        DO 1O CARACTER DO NOME  CR0431
000530*                                        DO DATUM - NAO CONSTA   CR0431
000540*                                        DE NENHUMA NORMA DO     CR0431
000550*                                        LEVANTAMENTO E ESTAVA   CR0431
000560*                                        DESCARTANDO REGISTROS   CR0431
000570*                                        VALIDOS DO CALCULO.     CR0431
000580*    1.8    04/03/04    R.PRADO          SUBSTITUIDA A ORDENACAO CR0447
000590*                                        MANUAL (BOLHA) PELO    CR0447
000600*                                        VERBO SORT DO PROPRIO   CR0447
000610*                                        COBOL, COM INPUT E      CR0447
000620*                                        OUTPUT PROCEDURE - O    CR0447
000630*                                        MESMO RECURSO QUE OS    CR0447
000640*                                        DEMAIS RELATORIOS DO    CR0447
000650*                                        SETOR (RELNOT, RELCUR)  CR0447
000660*                                        JA USAVAM PARA ORDENAR. CR0447
000661*    1.9    19/08/04    R.PRADO          LEVANTAMENTO NO CLIENTE CR0453
000662*                                        ACHOU REGISTROS COM     CR0453
000663*                                        NUMERACAO DE SEQUENCIA  CR0453
000664*                                        NA CASA DOS 1900 (EX.   CR0453
000665*                                        DATUM1922) NO ARQUIVO   CR0453
000666*                                        MAIS RECENTE - O LIMITE CR0453
000667*                                        DE 200 REGISTROS DA VRS CR0453
000668*                                        1.2 ESTAVA TRUNCANDO A  CR0453
000669*                                        CARGA SEM AVISO. LIMITE CR0453
000670*                                        AMPLIADO PARA 2000.     CR0453
000671*----------------------------------------------------------------
000680 ENVIRONMENT DIVISION.
000690*----------------------------------------------------------------
000700*    CONFIGURATION SECTION - MAQUINA DE ORIGEM E DE OBJETO.
000710*----------------------------------------------------------------
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. IBM-PC.
000740 OBJECT-COMPUTER. IBM-PC.
000750*----------------------------------------------------------------
000760*    O SWITCH UPSI-0, QUANDO LIGADO NO JCL/LINHA DE COMANDO DE
000770*    TESTE, FAZ O PROGRAMA EXIBIR (DISPLAY) O NOME DE CADA
000780*    DATUM LIDO E OS TOTAIS FINAIS - VRS 1.3.
000790*----------------------------------------------------------------
000800 SPECIAL-NAMES.
000810     UPSI-0 ON STATUS IS TRACE-DE-CONTAGEM-LIGADO.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840*----------------------------------------------------------------
000850*    ARQ-PONTOS  : ARQUIVO DE ENTRADA COM AS PONTUACOES, UMA
000860*                  LINHA POR DATUM, CAMPOS SEPARADOS POR TAB.
000870*    SAIDA       : LISTAGEM DE SAIDA COM OS DATUMS ACEITOS.
000880*    SORTPTS     : ARQUIVO DE TRABALHO DO SORT (SD), USADO SO
000890*                  PARA CLASSIFICAR OS DATUMS PELA NOTA 1 EM
000900*                  ORDEM DECRESCENTE.
000910*----------------------------------------------------------------
000920     SELECT ARQ-PONTOS  ASSIGN TO DISK
000930                        ORGANIZATION LINE SEQUENTIAL
000940                        FILE STATUS IS ST-PONTOS.
000950*
000960     SELECT SAIDA       ASSIGN TO PRINTER
000970                        ORGANIZATION LINE SEQUENTIAL
000980                        FILE STATUS IS ST-SAIDA.
000990*
001000     SELECT SORTPTS     ASSIGN TO DISK.
001010*
001020 DATA DIVISION.
001030 FILE SECTION.
001040*----------------------------------------------------------------
001050*    REG-PONTOS TEM 132 POSICOES (128 UTEIS + 4 DE FOLGA) - A
001060*    LINHA DO ARQUIVO NUNCA CHEGA A OCUPAR TUDO ISSO, MAS O
001070*    TAMANHO FOI DEIXADO COM MARGEM DESDE A VRS 1.0.
001080*----------------------------------------------------------------
001090 FD  ARQ-PONTOS
001100     LABEL RECORD STANDARD
001110     VALUE OF FILE-ID 'PONTOS.TXT'.
001120 01  REG-PONTOS.
001130     05  REG-PONTOS-TEXTO        PIC X(128).
001140     05  FILLER                  PIC X(004).
001150*
001160 FD  SAIDA
001170     LABEL RECORD OMITTED.
001180 01  REG-SAIDA.
001190     05  REG-SAIDA-TEXTO         PIC X(128).
001200     05  FILLER                  PIC X(004).
001210*----------------------------------------------------------------
001220*    SD SORTPTS - REGISTRO DE TRABALHO DO SORT. LEVA AS 4
001230*    NOTAS E O NOME DE UM DATUM PARA O ARQUIVO INTERMEDIARIO
001240*    DO SORT; A CHAVE DE CLASSIFICACAO E SD-PT-SCORE-1, EM
001250*    ORDEM DECRESCENTE (VRS 1.8).
001260*----------------------------------------------------------------
001270 SD  SORTPTS
001280     VALUE OF FILE-ID 'SRTPTS.TXT'.
001290 01  REG-SORTPTS.
001300     05  SD-PT-SCORE-1           PIC S9(9)V9(3).
001310     05  SD-PT-SCORE-2           PIC S9(9)V9(3).
001320     05  SD-PT-SCORE-3           PIC S9(9)V9(3).
001330     05  SD-PT-SCORE-4           PIC S9(9)V9(3).
001340     05  SD-PT-NOME              PIC X(30).
001350     05  FILLER                  PIC X(07).
001360*
001370 WORKING-STORAGE SECTION.
001380*----------------------------------------------------------------
001390*    CONSTANTES E CONTADORES - TODOS OS INDICES E CONTADORES
001400*    SAO BINARIOS (COMP) POR SEREM USADOS APENAS EM ARITMETICA
001410*    DE CONTROLE, NUNCA IMPRESSOS OU EXIBIDOS. AMPLIADOS DE
001411*    PIC 9(3) PARA PIC 9(4) NA VRS 1.9, JUNTO COM WS-MAX-REGS.
001420*----------------------------------------------------------------
001430 77  WS-MAX-REGS             PIC 9(4)  COMP VALUE 2000.
001440*        WS-QTD-REGS   : QUANTOS DATUMS FORAM CARREGADOS.
001450 77  WS-QTD-REGS             PIC 9(4)  COMP VALUE ZERO.
001460*        WS-QTD-ACEITOS: QUANTOS DATUMS FICARAM NO CONJUNTO
001470*                        NAO-DOMINADO (SO PARA O TRACE FINAL).
001480 77  WS-QTD-ACEITOS          PIC 9(4)  COMP VALUE ZERO.
001490*        WS-IX E WS-KX SAO OS INDICES DE TABELA USADOS NO
001500*        INPUT/OUTPUT PROCEDURE DO SORT E NO FILTRO DE
001510*        DOMINANCIA - CANDIDATO (IX) CONTRA JA-ACEITO (KX).
001520 77  WS-IX                   PIC 9(4)  COMP VALUE ZERO.
001530 77  WS-KX                   PIC 9(4)  COMP VALUE ZERO.
001540 77  ST-PONTOS                PIC X(02) VALUE SPACES.
001550 77  ST-SAIDA                 PIC X(02) VALUE SPACES.
001560 77  WS-FIM-ARQUIVO           PIC X(01) VALUE 'N'.
001570     88  FIM-ARQ-PONTOS                 VALUE 'S'.
001580 77  WS-DOMINADO              PIC X(01) VALUE 'N'.
001590     88  CANDIDATO-DOMINADO             VALUE 'S'.
001600*----------------------------------------------------------------
001610*    AREA DE LEITURA DO ARQUIVO-TEXTO DE PONTUACOES. A LINHA E
001620*    LIDA INTEIRA E SO DEPOIS QUEBRADA (UNSTRING) NOS CAMPOS,
001630*    POIS O ARQUIVO VEM COM TABULACAO COMO SEPARADOR.
001640*----------------------------------------------------------------
001650 01  WS-LINHA-PONTOS.
001660     05  WS-LINHA-TEXTO          PIC X(128).
001670     05  FILLER                  PIC X(004).
001680*        WS-LINHA-CAMPOS SO EXISTE PARA TESTAR RAPIDO SE A
001690*        LINHA LIDA ESTA EM BRANCO, SEM PRECISAR DE UM UNSTRING
001700*        COMPLETO PARA DESCARTAR LINHA VAZIA NO MEIO DO ARQUIVO.
001710 01  WS-LINHA-CAMPOS REDEFINES WS-LINHA-PONTOS.
001720     05  WS-CAMPO-NOME           PIC X(30).
001730     05  FILLER                  PIC X(102).
001740*
001750 77  WS-TAB-CHAR                 PIC X(01) VALUE X"09".
001760*----------------------------------------------------------------
001770*    OS CAMPOS ABAIXO TEM O PONTO DECIMAL EXPLICITO PORQUE E
001780*    ASSIM QUE A NOTA VEM NO TEXTO DO ARQUIVO (EX: "123.456") -
001790*    O UNSTRING QUEBRA DIRETO PARA ESTES CAMPOS E DEPOIS UM
001800*    MOVE SIMPLES REALINHA O PONTO PARA OS CAMPOS S9(9)V9(3)
001810*    DA TABELA (WS-PT-SCORE), QUE USAM PONTO IMPLICITO.
001820*----------------------------------------------------------------
001830 01  WS-PONTOS-UNSTR.
001840     05  WS-U-NOME               PIC X(30).
001850     05  WS-U-SCORE1             PIC S9(9).999.
001860     05  WS-U-SCORE2             PIC S9(9).999.
001870     05  WS-U-SCORE3             PIC S9(9).999.
001880     05  WS-U-SCORE4             PIC S9(9).999.
001890     05  FILLER                  PIC X(09).
001900*----------------------------------------------------------------
001910*    TABELA EM MEMORIA COM TODOS OS DATUMS LIDOS DO ARQUIVO.
001920*    CADA ENTRADA GUARDA O NOME E AS 4 NOTAS, ACESSIVEIS TANTO
001930*    PELA OCCURS (SCORE(I)) QUANTO PELOS NOMES SEPARADOS - A
001940*    REDEFINES ABAIXO DA UM NOME A CADA UMA DAS 4 POSICOES.
001950*    A PARTIR DA VRS 1.8 ESTA MESMA TABELA E REAPROVEITADA PELO
001960*    OUTPUT PROCEDURE DO SORT (0380) PARA DEVOLVER OS DATUMS NA
001970*    ORDEM DE CLASSIFICACAO - NAO HA MAIS UM VETOR DE INDICES
001980*    SEPARADO (WS-TAB-ORDEM FOI RETIRADA NESTA VERSAO).
001990*----------------------------------------------------------------
002000 01  WS-TAB-PONTOS.
002010     05  WS-REG-PONTOS OCCURS 2000 TIMES INDEXED BY IX-REG.
002020         10  WS-PT-NOME              PIC X(30).
002030         10  WS-PT-SCORE OCCURS 4 TIMES
002040                                     PIC S9(9)V9(3).
002050         10  WS-PT-SCORE-SEP REDEFINES WS-PT-SCORE.
002060             15  WS-PT-SCORE-1       PIC S9(9)V9(3).
002070             15  WS-PT-SCORE-2       PIC S9(9)V9(3).
002080             15  WS-PT-SCORE-3       PIC S9(9)V9(3).
002090             15  WS-PT-SCORE-4       PIC S9(9)V9(3).
002100         10  WS-PT-ACEITO            PIC X(01) VALUE 'N'.
002110             88  PT-ACEITO                     VALUE 'S'.
002120         10  FILLER                  PIC X(07).
002130*----------------------------------------------------------------
002140*    LINHA DE IMPRESSAO DO RESULTADO. A SAIDA-R ABAIXO DA UMA
002150*    VISAO EM TEXTO CORRIDO DA MESMA AREA, PARA O WRITE ... FROM.
002160*----------------------------------------------------------------
002170 01  WS-LINHA-SAIDA.
002180     05  WS-SAI-NOME             PIC X(30).
002190     05  WS-SAI-DOISPONTOS       PIC X(02) VALUE ': '.
002200     05  WS-SAI-SCORE-ED OCCURS 4 TIMES.
002210         10  WS-SAI-VALOR        PIC ---999999.999.
002220         10  WS-SAI-VIRGULA      PIC X(03) VALUE ',  '.
002230     05  FILLER                  PIC X(10).
002240 01  WS-LINHA-SAIDA-R REDEFINES WS-LINHA-SAIDA.
002250     05  WS-SAI-TEXTO            PIC X(104).
002260     05  FILLER                  PIC X(02).
002270*
002280*        WS-MSG-FIM E A LINHA "done" QUE FECHA A LISTAGEM,
002290*        IMPRESSA DEPOIS DE TODOS OS ACEITOS (PASSO 4 DO
002300*        FLUXO DO LOTE).
002310 01  WS-MSG-FIM.
002320     05  WS-MSG-FIM-TXTO         PIC X(04) VALUE 'done'.
002330     05  FILLER                  PIC X(01).
002340*
002350 PROCEDURE DIVISION.
002360*================================================================
002370*    0100-INICIO E O PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS,
002380*    CARREGA A TABELA, CLASSIFICA PELO SORT, FILTRA A DOMINANCIA
002390*    E IMPRIME O RESULTADO, NESTA ORDEM FIXA.
002400*================================================================
002410 0100-INICIO.
002420     PERFORM 0150-ABRIR-ARQUIVOS THRU 0150-EXIT.
002430     PERFORM 0200-CARREGA-TABELA THRU 0200-EXIT
002440             UNTIL FIM-ARQ-PONTOS
002450                OR WS-QTD-REGS = WS-MAX-REGS.
002460*        A CLASSIFICACAO PELA NOTA 1, EM ORDEM DECRESCENTE, E
002470*        FEITA PELO VERBO SORT DO PROPRIO COBOL (VRS 1.8) -
002480*        0370-SELECIONA E O INPUT PROCEDURE, QUE ENTREGA AO
002490*        SORT OS DATUMS JA CARREGADOS EM WS-TAB-PONTOS; E
002500*        0380-MONTA-RANQUE E O OUTPUT PROCEDURE, QUE RECEBE DE
002510*        VOLTA OS DATUMS JA EM ORDEM E OS REGRAVA NA PROPRIA
002520*        WS-TAB-PONTOS, POSICAO POR POSICAO.
002530     SORT SORTPTS DESCENDING KEY SD-PT-SCORE-1
002540          INPUT PROCEDURE 0370-SELECIONA
002550          OUTPUT PROCEDURE 0380-MONTA-RANQUE.
002560     PERFORM 0400-FILTRA-DOMINANCIA THRU 0400-EXIT.
002570     PERFORM 0600-IMPRIME-RESULTADO THRU 0600-EXIT.
002580     PERFORM 0900-ENCERRA THRU 0900-EXIT.
002590     STOP RUN.
002600*================================================================
002610*    0150-ABRIR-ARQUIVOS ABRE ENTRADA E SAIDA E DESCARTA A
002620*    PRIMEIRA LINHA (CABECALHO) DO ARQUIVO DE PONTUACOES.
002630*================================================================
002640 0150-ABRIR-ARQUIVOS.
002650     OPEN INPUT ARQ-PONTOS.
002660     IF ST-PONTOS NOT = '00'
002670        DISPLAY 'PARETO-COB - ARQ-PONTOS.TXT NAO ENCONTRADO'
002680        STOP RUN.
002690     OPEN OUTPUT SAIDA.
002700     IF ST-SAIDA NOT = '00'
002710        CLOSE ARQ-PONTOS
002720        DISPLAY 'PARETO-COB - FALHA NA ABERTURA DA SAIDA'
002730        STOP RUN.
002740*           A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO E E
002750*           DESCARTADA AQUI - NAO ENTRA NA CONTAGEM (VRS 1.4).
002760     READ ARQ-PONTOS INTO WS-LINHA-PONTOS
002770          AT END
002780             SET FIM-ARQ-PONTOS TO TRUE.
002790 0150-EXIT.
002800     EXIT.
002810*================================================================
002820*    0200-CARREGA-TABELA LE UMA LINHA DO ARQUIVO, QUEBRA OS
002830*    CAMPOS (UNSTRING PELO TAB) E GUARDA O DATUM NA TABELA EM
002840*    MEMORIA. LINHAS EM BRANCO E LINHAS MAL FORMADAS (UNSTRING
002850*    COM OVERFLOW) SAO APENAS IGNORADAS, SEM ABORTAR O LOTE.
002860*================================================================
002870 0200-CARREGA-TABELA.
002880     READ ARQ-PONTOS INTO WS-LINHA-PONTOS
002890          AT END
002900             SET FIM-ARQ-PONTOS TO TRUE
002910             GO TO 0200-EXIT.
002920     IF WS-LINHA-TEXTO = SPACES
002930        GO TO 0200-EXIT.
002940     UNSTRING WS-LINHA-TEXTO DELIMITED BY WS-TAB-CHAR
002950              INTO WS-U-NOME
002960                   WS-U-SCORE1
002970                   WS-U-SCORE2
002980                   WS-U-SCORE3
002990                   WS-U-SCORE4
003000         ON OVERFLOW
003010            DISPLAY 'PARETO-COB - LINHA MAL FORMADA IGNORADA'
003020            GO TO 0200-EXIT.
003030     ADD 1 TO WS-QTD-REGS.
003040     MOVE WS-U-NOME      TO WS-PT-NOME(WS-QTD-REGS).
003050     MOVE WS-U-SCORE1    TO WS-PT-SCORE-1(WS-QTD-REGS).
003060     MOVE WS-U-SCORE2    TO WS-PT-SCORE-2(WS-QTD-REGS).
003070     MOVE WS-U-SCORE3    TO WS-PT-SCORE-3(WS-QTD-REGS).
003080     MOVE WS-U-SCORE4    TO WS-PT-SCORE-4(WS-QTD-REGS).
003090     IF TRACE-DE-CONTAGEM-LIGADO
003100        DISPLAY 'PARETO-COB - REGISTRO ' WS-QTD-REGS
003110                ' = ' WS-U-NOME.
003120 0200-EXIT.
003130     EXIT.
003140*================================================================
003150*    0370-SELECIONA E O INPUT PROCEDURE DO SORT (VRS 1.8) -
003160*    PERCORRE A TABELA JA CARREGADA POR 0200 E LIBERA (RELEASE)
003170*    CADA DATUM PARA O ARQUIVO DE TRABALHO DO SORT. SEGUE O
003180*    MESMO ESTILO DE SECTION-COM-GO TO DOS RELATORIOS DO SETOR
003190*    (RELNOT, RELCUR) QUE LEEM UM REGISTRO E RELEASE EM SEGUIDA.
003200*================================================================
003210 0370-SELECIONA SECTION.
003220 0371-INICIA-SELECAO.
003230     MOVE ZERO TO WS-IX.
003240 0372-SELECIONA-PONTOS.
003250     ADD 1 TO WS-IX.
003260     IF WS-IX > WS-QTD-REGS
003270        GO TO 0379-SELECIONA-FIM.
003280     MOVE WS-PT-NOME(WS-IX)      TO SD-PT-NOME.
003290     MOVE WS-PT-SCORE-1(WS-IX)   TO SD-PT-SCORE-1.
003300     MOVE WS-PT-SCORE-2(WS-IX)   TO SD-PT-SCORE-2.
003310     MOVE WS-PT-SCORE-3(WS-IX)   TO SD-PT-SCORE-3.
003320     MOVE WS-PT-SCORE-4(WS-IX)   TO SD-PT-SCORE-4.
003330     RELEASE REG-SORTPTS.
003340     GO TO 0372-SELECIONA-PONTOS.
003350 0379-SELECIONA-FIM.
003360     EXIT.
003370*================================================================
003380*    0380-MONTA-RANQUE E O OUTPUT PROCEDURE DO SORT (VRS 1.8) -
003390*    DEVOLVE (RETURN) OS DATUMS JA EM ORDEM DECRESCENTE DE NOTA
003400*    1 E OS REGRAVA EM WS-TAB-PONTOS, NA MESMA POSICAO DO SEU
003410*    NUMERO DE ORDEM (1O DEVOLVIDO VAI NA POSICAO 1, ETC) - A
003420*    TABELA PASSA A ESTAR, ELA MESMA, EM ORDEM DE CLASSIFICACAO,
003430*    SEM PRECISAR DE UM VETOR DE INDICES SEPARADO.
003440*================================================================
003450 0380-MONTA-RANQUE SECTION.
003460 0381-INICIA-RANQUE.
003470     MOVE ZERO TO WS-KX.
003480 0382-RETORNA-REGISTRO.
003490     RETURN SORTPTS
003500            AT END
003510               GO TO 0389-RANQUE-FIM.
003520     ADD 1 TO WS-KX.
003530     MOVE SD-PT-NOME             TO WS-PT-NOME(WS-KX).
003540     MOVE SD-PT-SCORE-1          TO WS-PT-SCORE-1(WS-KX).
003550     MOVE SD-PT-SCORE-2          TO WS-PT-SCORE-2(WS-KX).
003560     MOVE SD-PT-SCORE-3          TO WS-PT-SCORE-3(WS-KX).
003570     MOVE SD-PT-SCORE-4          TO WS-PT-SCORE-4(WS-KX).
003580     GO TO 0382-RETORNA-REGISTRO.
003590 0389-RANQUE-FIM.
003600     EXIT.
003610*================================================================
003620*    0400-FILTRA-DOMINANCIA PERCORRE OS CANDIDATOS NA ORDEM
003630*    JA CLASSIFICADA (WS-TAB-PONTOS, POS-SORT) E, PARA CADA UM,
003640*    TESTA CONTRA TODOS OS JA ACEITOS (88 PT-ACEITO) - SE
003650*    NENHUM JA ACEITO O DOMINA, O CANDIDATO PASSA A SER ACEITO.
003660*================================================================
003670 0400-FILTRA-DOMINANCIA.
003680     PERFORM 0410-EXAMINA-CANDIDATO THRU 0410-EXIT
003690             VARYING WS-IX FROM 1 BY 1
003700             UNTIL WS-IX > WS-QTD-REGS.
003710 0400-EXIT.
003720     EXIT.
003730 0410-EXAMINA-CANDIDATO.
003740     MOVE 'N' TO WS-DOMINADO.
003750     PERFORM 0450-TESTA-DOMINANCIA THRU 0450-EXIT
003760             VARYING WS-KX FROM 1 BY 1
003770             UNTIL WS-KX > WS-QTD-REGS
003780                OR CANDIDATO-DOMINADO.
003790     IF NOT CANDIDATO-DOMINADO
003800        MOVE 'S' TO WS-PT-ACEITO(WS-IX)
003810        ADD 1 TO WS-QTD-ACEITOS.
003820 0410-EXIT.
003830     EXIT.
003840*----------------------------------------------------------------
003850*    TESTA SE O JA-ACEITO WS-KX DOMINA O CANDIDATO WS-IX, I.E.
003860*    SE EM TODAS AS 4 NOTAS O ACEITO E MAIOR-OU-IGUAL - VRS 1.1
003870*    CORRIGIU ESTE PARAGRAFO PARA NAO CONFUNDIR "MAIOR" COM
003880*    "MAIOR-OU-IGUAL" NA COMPARACAO.
003890*----------------------------------------------------------------
003900 0450-TESTA-DOMINANCIA.
003910     IF NOT PT-ACEITO(WS-KX)
003920        GO TO 0450-EXIT.
003930     IF WS-PT-SCORE-1(WS-KX) >= WS-PT-SCORE-1(WS-IX)
003940        AND WS-PT-SCORE-2(WS-KX) >= WS-PT-SCORE-2(WS-IX)
003950        AND WS-PT-SCORE-3(WS-KX) >= WS-PT-SCORE-3(WS-IX)
003960        AND WS-PT-SCORE-4(WS-KX) >= WS-PT-SCORE-4(WS-IX)
003970        MOVE 'S' TO WS-DOMINADO.
003980 0450-EXIT.
003990     EXIT.
004000*================================================================
004010*    0600-IMPRIME-RESULTADO ESCREVE UMA LINHA POR DATUM ACEITO,
004020*    COM AS 4 NOTAS ORIGINAIS (NAO AS DA CLASSIFICACAO), E POR
004030*    FIM A LINHA "done" - VRS 1.6 CORRIGIU A VIRGULA FALTANTE
004040*    ENTRE AS NOTAS. A ORDEM DE IMPRESSAO E A DA TABELA, NAO A
004050*    DA CLASSIFICACAO - O LOTE NAO GARANTE ORDEM NA SAIDA.
004060*================================================================
004070 0600-IMPRIME-RESULTADO.
004080     PERFORM 0610-IMPRIME-UM THRU 0610-EXIT
004090             VARYING WS-IX FROM 1 BY 1
004100             UNTIL WS-IX > WS-QTD-REGS.
004110     MOVE SPACES       TO WS-LINHA-SAIDA.
004120     MOVE WS-MSG-FIM-TXTO TO WS-SAI-NOME.
004130     WRITE REG-SAIDA FROM WS-LINHA-SAIDA-R.
004140 0600-EXIT.
004150     EXIT.
004160 0610-IMPRIME-UM.
004170     IF NOT PT-ACEITO(WS-IX)
004180        GO TO 0610-EXIT.
004190     MOVE SPACES              TO WS-LINHA-SAIDA.
004200     MOVE WS-PT-NOME(WS-IX)   TO WS-SAI-NOME.
004210     MOVE WS-PT-SCORE-1(WS-IX) TO WS-SAI-VALOR(1).
004220     MOVE WS-PT-SCORE-2(WS-IX) TO WS-SAI-VALOR(2).
004230     MOVE WS-PT-SCORE-3(WS-IX) TO WS-SAI-VALOR(3).
004240     MOVE WS-PT-SCORE-4(WS-IX) TO WS-SAI-VALOR(4).
004250     WRITE REG-SAIDA FROM WS-LINHA-SAIDA-R.
004260 0610-EXIT.
004270     EXIT.
004280*================================================================
004290*    0900-ENCERRA FECHA OS ARQUIVOS E, SE O TRACE ESTIVER
004300*    LIGADO (UPSI-0), EXIBE OS TOTAIS DE LIDOS E ACEITOS.
004310*================================================================
004320 0900-ENCERRA.
004330     CLOSE ARQ-PONTOS.
004340     CLOSE SAIDA.
004350     IF TRACE-DE-CONTAGEM-LIGADO
004360        DISPLAY 'PARETO-COB - LIDOS    = ' WS-QTD-REGS
004370        DISPLAY 'PARETO-COB - ACEITOS  = ' WS-QTD-ACEITOS.
004380 0900-EXIT.
004390     EXIT.
