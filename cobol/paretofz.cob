000010 IDENTIFICATION DIVISION.
000020*================================================================
000030*    PROGRAM-ID    : PARETOFZ-COB
000040*    CABECALHO PADRAO FACAD SISTEMAS - VER OBSERVACAO IDENTICA
000050*    NO INICIO DO PARETO-COB.
000060*================================================================
000070 PROGRAM-ID.     PARETOFZ-COB.
000080 AUTHOR.         JORGE KOIKE.
000090 INSTALLATION.   FACAD SISTEMAS.
000100 DATE-WRITTEN.   19/06/90.
000110 DATE-COMPILED.
000120 SECURITY.       USO INTERNO - FACAD SISTEMAS.
000130*----------------------------------------------------------------
000140*    FINALIDADE : EXTRAI O CONJUNTO NAO-DOMINADO (PARETO) DE UM
000150*                 ARQUIVO DE PONTUACOES, USANDO A VARIANTE
000160*                 "FUZZY" - AS NOTAS SAO NORMALIZADAS PELO
000170*                 MAIOR VALOR DE CADA COLUNA E AGRUPADAS EM
000180*                 FAIXAS (0 A 10) ANTES DO TESTE DE DOMINANCIA,
000190*                 PARA QUE NOTAS QUASE IGUAIS NAO ELIMINEM UM
000200*                 DATUM TAO BOM QUANTO O VENCEDOR.
000210*    ANALISTA       : JORGE KOIKE
000220*    PROGRAMADOR(A) : JORGE KOIKE
000230*----------------------------------------------------------------
000240*    VRS    DATA        PROGRAMADOR      DESCRICAO
000250*    1.0    19/06/90    J.KOIKE          IMPLANTACAO INICIAL -
000260*                                        DERIVADO DO PARETO-COB.
000270*    1.1    08/03/92    E.SANTOS         BLINDADO O CALCULO DA
000280*                                        FAIXA CONTRA DIVISAO
000290*                                        POR ZERO QUANDO A
000300*                                        COLUNA INTEIRA E ZERO.
000310*    1.2    17/08/94    E.SANTOS         AUMENTADO O LIMITE DE
000320*                                        REGISTROS PARA 200,
000330*                                        IGUAL AO PARETO-COB.
000340*    1.3    05/02/99    M.ABREU          REVISAO ANO 2000 - NAO  CR0233
000350*                                        HA CAMPO DE DATA NESTE  CR0233
000360*                                        PROGRAMA, NADA A FAZER  CR0233
000370*                                        QUANTO AO SECULO.       CR0233
000380*    1.4    02/06/03    R.PRADO          CORRIGIDO ARREDONDA-    CR0415
000390*                                        MENTO DA FAIXA - ESTAVA CR0415
000400*                                        TRUNCANDO AO INVES DE   CR0415
000410*                                        ARREDONDAR PARA CIMA.   CR0415
000420*    1.5    21/11/03    R.PRADO          A CORRECAO DA VRS 1.4   CR0428
000430*                                        SO ARREDONDOU O CAMPO   CR0428
000440*                                        INTERMEDIARIO (1 CASA), CR0428
000450*                                        MAS O MOVE FINAL PARA O CR0428
000460*                                        CAMPO INTEIRO CONTINUA- CR0428
000470*                                        VA TRUNCANDO (EX: 8.5   CR0428
000480*                                        VIRAVA 8). TROCADO POR  CR0428
000490*                                        COMPUTE ROUNDED DIRETO  CR0428
000500*                                        NO CAMPO DA FAIXA.      CR0428
000510*    1.6    11/09/03    R.PRADO          RETIRADA A VALIDACAO    CR0431
000520*                                        DO 1O CARACTER DO NOME  CR0431
000530*                                        DO DATUM, IGUAL FEITO   CR0431
000540*                                        NO PARETO-COB (CR0431)  CR0431
000550*                                        - DESCARTAVA REGISTROS  CR0431
000560*                                        VALIDOS DO CALCULO.     CR0431
000570*    1.7    04/03/04    R.PRADO          SUBSTITUIDA A ORDENACAO CR0447
000580*                                        MANUAL (BOLHA) PELO    CR0447
000590*                                        VERBO SORT, IGUAL FEITO CR0447
000600*                                        NO PARETO-COB (CR0447)  CR0447
000610*                                        - A CHAVE DE ORDENACAO  CR0447
000620*                                        PASSA A SER A FAIXA DA  CR0447
000630*                                        NOTA 1, NAO A NOTA 1    CR0447
000640*                                        ORIGINAL.               CR0447
000641*    1.8    19/08/04    R.PRADO          DUAS CORRECOES JUNTAS,  CR0453
000642*                                        IGUAL FEITO NO          CR0453
000643*                                        PARETO-COB (CR0453): (1) CR0453
000644*                                        O LIMITE DE 200 REGIS-  CR0453
000645*                                        TROS (VRS 1.2) ESTAVA   CR0453
000646*                                        TRUNCANDO A CARGA - O   CR0453
000647*                                        LEVANTAMENTO NO CLIENTE CR0453
000648*                                        TEM REGISTROS NA CASA   CR0453
000649*                                        DOS 1900 (DATUM1922) -  CR0453
000650*                                        AMPLIADO PARA 2000; (2) CR0453
000652*                                        AS FAIXAS E OS CAMPOS   CR0453
000653*                                        DE CALCULO ESTAVAM EM   CR0453
000654*                                        COMP-3, USO QUE NENHUM  CR0453
000655*                                        OUTRO PROGRAMA DO SETOR CR0453
000656*                                        ADOTA - VOLTADOS PARA   CR0453
000657*                                        DISPLAY, PADRAO DA      CR0453
000658*                                        CASA.                   CR0453
000659*----------------------------------------------------------------
000660 ENVIRONMENT DIVISION.
000670*----------------------------------------------------------------
000680*    CONFIGURATION SECTION - MAQUINA DE ORIGEM E DE OBJETO.
000690*----------------------------------------------------------------
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-PC.
000720 OBJECT-COMPUTER. IBM-PC.
000730*----------------------------------------------------------------
000740*    UPSI-0 LIGA O TRACE DE CONTAGEM, IGUAL AO PARETO-COB.
000750*----------------------------------------------------------------
000760 SPECIAL-NAMES.
000770     UPSI-0 ON STATUS IS TRACE-DE-CONTAGEM-LIGADO.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*----------------------------------------------------------------
000810*    ARQ-PONTOS/SAIDA : IGUAL AO PARETO-COB.
000820*    SORTFPT          : ARQUIVO DE TRABALHO DO SORT, USADO PARA
000830*                       CLASSIFICAR OS DATUMS PELA FAIXA DA
000840*                       NOTA 1 (NAO PELA NOTA 1 ORIGINAL).
000850*----------------------------------------------------------------
000860     SELECT ARQ-PONTOS  ASSIGN TO DISK
000870                        ORGANIZATION LINE SEQUENTIAL
000880                        FILE STATUS IS ST-PONTOS.
000890*
000900     SELECT SAIDA       ASSIGN TO PRINTER
000910                        ORGANIZATION LINE SEQUENTIAL
000920                        FILE STATUS IS ST-SAIDA.
000930*
000940     SELECT SORTFPT     ASSIGN TO DISK.
000950*
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  ARQ-PONTOS
000990     LABEL RECORD STANDARD
001000     VALUE OF FILE-ID 'PONTOS.TXT'.
001010 01  REG-PONTOS.
001020     05  REG-PONTOS-TEXTO        PIC X(128).
001030     05  FILLER                  PIC X(004).
001040*
001050 FD  SAIDA
001060     LABEL RECORD OMITTED.
001070 01  REG-SAIDA.
001080     05  REG-SAIDA-TEXTO         PIC X(128).
001090     05  FILLER                  PIC X(004).
001100*----------------------------------------------------------------
001110*    SD SORTFPT - REGISTRO DE TRABALHO DO SORT (VRS 1.7). LEVA O
001120*    NOME, AS 4 NOTAS ORIGINAIS (PARA A IMPRESSAO FINAL, QUE
001130*    NUNCA MOSTRA A FAIXA) E AS 4 FAIXAS JA CALCULADAS - A CHAVE
001140*    DE CLASSIFICACAO E A FAIXA DA NOTA 1 (SD-PT-FAIXA-1), EM
001150*    ORDEM DECRESCENTE, IGUAL A REGRA DO NEGOCIO DO FUZZY PARETO.
001160*----------------------------------------------------------------
001170 SD  SORTFPT
001180     VALUE OF FILE-ID 'SRTFPT.TXT'.
001190 01  REG-SORTFPT.
001191*           A CHAVE FICA NO INICIO DO REGISTRO, CONFORME HABITO
001192*           DO SETOR NOS ARQUIVOS DE SORT (VER RELNOT.COB). O
001193*           CAMPO E DISPLAY, IGUAL A TODO CAMPO NUMERICO DE
001194*           TRABALHO DO SETOR - NENHUM PROGRAMA DA CASA USA
001195*           EMPACOTADO (VRS 1.8).
001200     05  SD-PT-FAIXA-1           PIC S9(4).
001205*           AS DEMAIS 3 FAIXAS NAO ENTRAM NA CHAVE, MAS VIAJAM
001206*           JUNTO PORQUE O TESTE DE DOMINANCIA PRECISA DELAS
001207*           DEPOIS QUE O SORT DEVOLVER O REGISTRO.
001210     05  SD-PT-FAIXA-2           PIC S9(4).
001220     05  SD-PT-FAIXA-3           PIC S9(4).
001230     05  SD-PT-FAIXA-4           PIC S9(4).
001235*           NOTAS ORIGINAIS - SO PARA A IMPRESSAO FINAL, NUNCA
001236*           ENTRAM NO TESTE DE DOMINANCIA NEM NA CHAVE.
001240     05  SD-PT-SCORE-1           PIC S9(9)V9(3).
001250     05  SD-PT-SCORE-2           PIC S9(9)V9(3).
001260     05  SD-PT-SCORE-3           PIC S9(9)V9(3).
001270     05  SD-PT-SCORE-4           PIC S9(9)V9(3).
001280     05  SD-PT-NOME              PIC X(30).
001290     05  FILLER                  PIC X(05).
001300*
001310 WORKING-STORAGE SECTION.
001320*----------------------------------------------------------------
001330*    CONSTANTES E CONTADORES - TODOS BINARIOS (COMP), ASSIM
001340*    COMO NO PARETO-COB. WS-JX E WS-ORDEM-AUX, USADOS PELA
001350*    ANTIGA ORDENACAO EM BOLHA, FORAM RETIRADOS NA VRS 1.7.
001351*    WS-MAX-REGS E OS CONTADORES/INDICES DE TABELA FORAM
001352*    AMPLIADOS DE PIC 9(3) PARA PIC 9(4) NA VRS 1.8, JUNTO
001353*    COM O NOVO LIMITE DE 2000 REGISTROS.
001360*----------------------------------------------------------------
001370 77  WS-MAX-REGS             PIC 9(4)  COMP VALUE 2000.
001380*        WS-SMOOTHNESS E O NUMERO DE FAIXAS (0 A ESTE VALOR)
001390*        EM QUE CADA NOTA NORMALIZADA E DIVIDIDA.
001400 77  WS-SMOOTHNESS            PIC 9(2)  COMP VALUE 10.
001410 77  WS-QTD-REGS             PIC 9(4)  COMP VALUE ZERO.
001420 77  WS-QTD-ACEITOS          PIC 9(4)  COMP VALUE ZERO.
001430*        WS-IX E WS-KX SAO OS INDICES DE TABELA (CANDIDATO X
001440*        JA-ACEITO) USADOS NO SORT E NO FILTRO DE DOMINANCIA.
001450 77  WS-IX                   PIC 9(4)  COMP VALUE ZERO.
001460 77  WS-KX                   PIC 9(4)  COMP VALUE ZERO.
001470*        WS-NX PERCORRE AS 4 COLUNAS DE NOTA NO CALCULO DO
001480*        MAIOR VALOR E DA FAIXA.
001490 77  WS-NX                   PIC 9(1)  COMP VALUE ZERO.
001500*        ST-PONTOS E ST-SAIDA GUARDAM O FILE STATUS DE CADA
001501*        ARQUIVO LINE SEQUENTIAL, CONFERIDO LOGO APOS O OPEN.
001502 77  ST-PONTOS                PIC X(02) VALUE SPACES.
001510 77  ST-SAIDA                 PIC X(02) VALUE SPACES.
001515*        WS-FIM-ARQUIVO MARCA O FIM DO ARQUIVO DE ENTRADA, TANTO
001516*        NO CABECALHO (0150) QUANTO NA CARGA (0200).
001520 77  WS-FIM-ARQUIVO           PIC X(01) VALUE 'N'.
001530     88  FIM-ARQ-PONTOS                 VALUE 'S'.
001535*        WS-DOMINADO E LIGADA POR 0450-TESTA-DOMINANCIA QUANDO
001536*        ACHA UM JA-ACEITO QUE DOMINA O CANDIDATO EM EXAME -
001537*        DESLIGA O PERFORM UNTIL DE 0410 MAIS CEDO.
001540 77  WS-DOMINADO              PIC X(01) VALUE 'N'.
001550     88  CANDIDATO-DOMINADO             VALUE 'S'.
001560*----------------------------------------------------------------
001570*    AREA DE LEITURA DO ARQUIVO-TEXTO - IGUAL AO PARETO-COB.
001580*----------------------------------------------------------------
001590 01  WS-LINHA-PONTOS.
001600     05  WS-LINHA-TEXTO          PIC X(128).
001610     05  FILLER                  PIC X(004).
001620*        WS-LINHA-CAMPOS E SO PARA O TESTE RAPIDO DE LINHA EM
001630*        BRANCO, IGUAL AO PARETO-COB.
001640 01  WS-LINHA-CAMPOS REDEFINES WS-LINHA-PONTOS.
001650     05  WS-CAMPO-NOME           PIC X(30).
001660     05  FILLER                  PIC X(102).
001670*
001680 77  WS-TAB-CHAR                 PIC X(01) VALUE X"09".
001690*----------------------------------------------------------------
001700*    OS CAMPOS ABAIXO TEM O PONTO DECIMAL EXPLICITO PORQUE E
001710*    ASSIM QUE A NOTA VEM NO TEXTO DO ARQUIVO (EX: "123.456") -
001720*    O UNSTRING QUEBRA DIRETO PARA ESTES CAMPOS E DEPOIS UM
001730*    MOVE SIMPLES REALINHA O PONTO PARA OS CAMPOS S9(9)V9(3)
001740*    DA TABELA (WS-PT-SCORE), QUE USAM PONTO IMPLICITO.
001750*----------------------------------------------------------------
001760 01  WS-PONTOS-UNSTR.
001770     05  WS-U-NOME               PIC X(30).
001780     05  WS-U-SCORE1             PIC S9(9).999.
001790     05  WS-U-SCORE2             PIC S9(9).999.
001800     05  WS-U-SCORE3             PIC S9(9).999.
001810     05  WS-U-SCORE4             PIC S9(9).999.
001820     05  FILLER                  PIC X(09).
001830*----------------------------------------------------------------
001840*    TABELA EM MEMORIA - GUARDA AS NOTAS ORIGINAIS (PARA A
001850*    IMPRESSAO FINAL) E, LOGO A SEGUIR, AS FAIXAS (0 A
001860*    WS-SMOOTHNESS) CALCULADAS A PARTIR DELAS. AS FAIXAS SAO
001870*    DISPLAY, IGUAL A TODO CAMPO NUMERICO DE TRABALHO DA CASA -
001880*    SO ENTRAM NO TESTE DE DOMINANCIA, NUNCA SAO IMPRESSAS. A
001890*    PARTIR DA VRS 1.7 ESTA MESMA TABELA E REAPROVEITADA PELO
001900*    OUTPUT PROCEDURE DO SORT (0380) PARA DEVOLVER OS DATUMS NA
001905*    ORDEM DE CLASSIFICACAO - NAO HA MAIS VETOR DE INDICES
001910*    SEPARADO (WS-TAB-ORDEM FOI RETIRADA NESTA VERSAO, IGUAL NO
001920*    PARETO-COB). O LIMITE DA OCCURS FOI AMPLIADO PARA 2000 NA
001925*    VRS 1.8 - O ANTIGO LIMITE DE 200 TRUNCAVA A CARGA ANTES DO
001927*    FIM DO ARQUIVO REAL DE PONTUACOES.
001930*----------------------------------------------------------------
001940 01  WS-TAB-PONTOS.
001950     05  WS-REG-PONTOS OCCURS 2000 TIMES INDEXED BY IX-REG.
001960         10  WS-PT-NOME              PIC X(30).
001970         10  WS-PT-SCORE OCCURS 4 TIMES
001980                                     PIC S9(9)V9(3).
001990         10  WS-PT-SCORE-SEP REDEFINES WS-PT-SCORE.
002000             15  WS-PT-SCORE-1       PIC S9(9)V9(3).
002010             15  WS-PT-SCORE-2       PIC S9(9)V9(3).
002020             15  WS-PT-SCORE-3       PIC S9(9)V9(3).
002030             15  WS-PT-SCORE-4       PIC S9(9)V9(3).
002040         10  WS-PT-FAIXA OCCURS 4 TIMES
002050                                     PIC S9(4).
002060         10  WS-PT-FAIXA-SEP REDEFINES WS-PT-FAIXA.
002070             15  WS-PT-FAIXA-1       PIC S9(4).
002080             15  WS-PT-FAIXA-2       PIC S9(4).
002090             15  WS-PT-FAIXA-3       PIC S9(4).
002100             15  WS-PT-FAIXA-4       PIC S9(4).
002110         10  WS-PT-ACEITO            PIC X(01) VALUE 'N'.
002120             88  PT-ACEITO                     VALUE 'S'.
002130         10  FILLER                  PIC X(07).
002140*----------------------------------------------------------------
002150*    MAIOR VALOR OBSERVADO EM CADA UMA DAS 4 COLUNAS - PRECISA
002160*    SER CALCULADO ANTES DE QUALQUER FAIXA, SOBRE O ARQUIVO
002170*    COMPLETO (REGRA DO NEGOCIO DO FUZZY PARETO).
002180*----------------------------------------------------------------
002190 01  WS-TAB-MAIOR.
002195*           WS-MAIOR(N) E O VETOR USADO PELO PERFORM VARYING DE
002196*           0355/0357; WS-MAIOR-1..4 SAO OS MESMOS 4 VALORES,
002197*           POREM COM NOME PROPRIO, PARA USO NAS FORMULAS FIXAS
002198*           DE 0367-FAIXA-COLUNA.
002200     05  WS-MAIOR OCCURS 4 TIMES PIC S9(9)V9(3).
002210     05  WS-MAIOR-SEP REDEFINES WS-MAIOR.
002220         10  WS-MAIOR-1              PIC S9(9)V9(3).
002230         10  WS-MAIOR-2              PIC S9(9)V9(3).
002240         10  WS-MAIOR-3              PIC S9(9)V9(3).
002250         10  WS-MAIOR-4              PIC S9(9)V9(3).
002255     05  FILLER                      PIC X(01).
002260*
002270*        WS-CALCULO-FAIXA E AREA DE TRABALHO PARA O PARAGRAFO
002280*        0367-FAIXA-COLUNA - VALORES INTERMEDIARIOS DA NORMALI-
002290*        ZACAO E DA MULTIPLICACAO PELO WS-SMOOTHNESS, ANTES DO
002300*        ARREDONDAMENTO FINAL PARA A FAIXA INTEIRA.
002310 01  WS-CALCULO-FAIXA.
002320     05  WS-CF-NORMALIZADO           PIC S9(5)V9(4).
002330     05  WS-CF-RESULTADO             PIC S9(4)V9(1).
002340     05  FILLER                      PIC X(01).
002350*----------------------------------------------------------------
002360*    LINHA DE IMPRESSAO DO RESULTADO - AS NOTAS IMPRESSAS SAO
002370*    SEMPRE AS ORIGINAIS, NUNCA AS FAIXAS.
002380*----------------------------------------------------------------
002390 01  WS-LINHA-SAIDA.
002400     05  WS-SAI-NOME             PIC X(30).
002410     05  WS-SAI-DOISPONTOS       PIC X(02) VALUE ': '.
002420     05  WS-SAI-SCORE-ED OCCURS 4 TIMES.
002430         10  WS-SAI-VALOR        PIC ---999999.999.
002440         10  WS-SAI-VIRGULA      PIC X(03) VALUE ',  '.
002450     05  FILLER                  PIC X(10).
002460 01  WS-LINHA-SAIDA-R REDEFINES WS-LINHA-SAIDA.
002470     05  WS-SAI-TEXTO            PIC X(104).
002480     05  FILLER                  PIC X(02).
002490*
002500*        WS-MSG-FIM E A LINHA "done" QUE FECHA A LISTAGEM.
002510 01  WS-MSG-FIM.
002520     05  WS-MSG-FIM-TXTO         PIC X(04) VALUE 'done'.
002530     05  FILLER                  PIC X(01).
002540*
002550 PROCEDURE DIVISION.
002560*================================================================
002570*    0100-INICIO E O PARAGRAFO PRINCIPAL - ABRE, CARREGA, CALCULA
002580*    OS MAIORES POR COLUNA, CALCULA AS FAIXAS, CLASSIFICA PELO
002590*    SORT, FILTRA A DOMINANCIA E IMPRIME, NESTA ORDEM FIXA - A
002600*    ORDEM ENTRE 0360 (FAIXAS) E O SORT E OBRIGATORIA, POIS A
002610*    CHAVE DE CLASSIFICACAO E A FAIXA, NAO A NOTA ORIGINAL.
002620*================================================================
002630 0100-INICIO.
002640     PERFORM 0150-ABRIR-ARQUIVOS THRU 0150-EXIT.
002650     PERFORM 0200-CARREGA-TABELA THRU 0200-EXIT
002660             UNTIL FIM-ARQ-PONTOS
002670                OR WS-QTD-REGS = WS-MAX-REGS.
002680     PERFORM 0350-CALCULA-MAIORES THRU 0350-EXIT.
002690     PERFORM 0360-CALCULA-FAIXAS THRU 0360-EXIT.
002700*        A CLASSIFICACAO PELA FAIXA DA NOTA 1, EM ORDEM
002710*        DECRESCENTE, E FEITA PELO VERBO SORT (VRS 1.7) -
002720*        0370-SELECIONA E O INPUT PROCEDURE, QUE ENTREGA AO
002730*        SORT OS DATUMS JA CARREGADOS E JA FAIXADOS EM
002740*        WS-TAB-PONTOS; 0380-MONTA-RANQUE E O OUTPUT PROCEDURE,
002750*        QUE RECEBE DE VOLTA OS DATUMS EM ORDEM E OS REGRAVA NA
002760*        PROPRIA WS-TAB-PONTOS.
002770     SORT SORTFPT DESCENDING KEY SD-PT-FAIXA-1
002780          INPUT PROCEDURE 0370-SELECIONA
002790          OUTPUT PROCEDURE 0380-MONTA-RANQUE.
002800     PERFORM 0400-FILTRA-DOMINANCIA THRU 0400-EXIT.
002810     PERFORM 0600-IMPRIME-RESULTADO THRU 0600-EXIT.
002820     PERFORM 0900-ENCERRA THRU 0900-EXIT.
002830     STOP RUN.
002840*================================================================
002850*    0150-ABRIR-ARQUIVOS ABRE ENTRADA E SAIDA E DESCARTA A
002860*    PRIMEIRA LINHA (CABECALHO) DO ARQUIVO DE PONTUACOES.
002870*================================================================
002880 0150-ABRIR-ARQUIVOS.
002890     OPEN INPUT ARQ-PONTOS.
002895*           SEM O ARQUIVO DE ENTRADA NAO HA O QUE FAZER - O
002896*           PROGRAMA PARA AQUI MESMO, ANTES DE ABRIR A SAIDA.
002900     IF ST-PONTOS NOT = '00'
002910        DISPLAY 'PARETOFZ-COB - ARQ-PONTOS.TXT NAO ENCONTRADO'
002920        STOP RUN.
002930     OPEN OUTPUT SAIDA.
002935*           SE A SAIDA NAO ABRIR, FECHA A ENTRADA ANTES DE
002936*           PARAR, PARA NAO DEIXAR HANDLE ABERTO NO SISTEMA.
002940     IF ST-SAIDA NOT = '00'
002950        CLOSE ARQ-PONTOS
002960        DISPLAY 'PARETOFZ-COB - FALHA NA ABERTURA DA SAIDA'
002970        STOP RUN.
002980*           A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO E E
002990*           DESCARTADA AQUI - NAO ENTRA NA CONTAGEM.
003000     READ ARQ-PONTOS INTO WS-LINHA-PONTOS
003010          AT END
003020             SET FIM-ARQ-PONTOS TO TRUE.
003030 0150-EXIT.
003040     EXIT.
003050*================================================================
003060*    0200-CARREGA-TABELA LE E QUEBRA (UNSTRING) CADA LINHA,
003070*    GUARDANDO O DATUM NA TABELA EM MEMORIA - IGUAL AO
003080*    PARETO-COB. AS FAIXAS AINDA NAO EXISTEM NESTE PONTO.
003090*================================================================
003100 0200-CARREGA-TABELA.
003110     READ ARQ-PONTOS INTO WS-LINHA-PONTOS
003120          AT END
003130             SET FIM-ARQ-PONTOS TO TRUE
003140             GO TO 0200-EXIT.
003150     IF WS-LINHA-TEXTO = SPACES
003160        GO TO 0200-EXIT.
003161*           UNSTRING QUEBRA A LINHA PELO CARACTER TAB (X"09") -
003162*           VER A AREA WS-PONTOS-UNSTR EM WORKING-STORAGE PARA
003163*           O PORQUE DO PONTO DECIMAL EXPLICITO NOS CAMPOS.
003170     UNSTRING WS-LINHA-TEXTO DELIMITED BY WS-TAB-CHAR
003180              INTO WS-U-NOME
003190                   WS-U-SCORE1
003200                   WS-U-SCORE2
003210                   WS-U-SCORE3
003220                   WS-U-SCORE4
003230         ON OVERFLOW
003240            DISPLAY 'PARETOFZ-COB - LINHA MAL FORMADA IGNORADA'
003250            GO TO 0200-EXIT.
003260     ADD 1 TO WS-QTD-REGS.
003270     MOVE WS-U-NOME      TO WS-PT-NOME(WS-QTD-REGS).
003280     MOVE WS-U-SCORE1    TO WS-PT-SCORE-1(WS-QTD-REGS).
003290     MOVE WS-U-SCORE2    TO WS-PT-SCORE-2(WS-QTD-REGS).
003300     MOVE WS-U-SCORE3    TO WS-PT-SCORE-3(WS-QTD-REGS).
003310     MOVE WS-U-SCORE4    TO WS-PT-SCORE-4(WS-QTD-REGS).
003320     IF TRACE-DE-CONTAGEM-LIGADO
003330        DISPLAY 'PARETOFZ-COB - REGISTRO ' WS-QTD-REGS
003340                ' = ' WS-U-NOME.
003350 0200-EXIT.
003360     EXIT.
003370*================================================================
003380*    0350-CALCULA-MAIORES VARRE TODA A TABELA UMA UNICA VEZ E
003390*    GUARDA, PARA CADA UMA DAS 4 COLUNAS, O MAIOR VALOR - ISTO
003400*    TEM DE TERMINAR ANTES DE QUALQUER FAIXA SER CALCULADA.
003410*================================================================
003420 0350-CALCULA-MAIORES.
003425*        ZERA OS 4 MAIORES ANTES DE VARRER A TABELA, PARA NAO
003426*        CARREGAR LIXO DE UMA EXECUCAO ANTERIOR (O PROGRAMA E
003427*        BATCH DE UMA SO RODADA, MAS A DISCIPLINA E A MESMA).
003430     MOVE ZEROS TO WS-MAIOR(1) WS-MAIOR(2)
003440                   WS-MAIOR(3) WS-MAIOR(4).
003450     IF WS-QTD-REGS = 0
003460        GO TO 0350-EXIT.
003470     PERFORM 0355-EXAMINA-MAIOR THRU 0355-EXIT
003480             VARYING WS-IX FROM 1 BY 1
003490             UNTIL WS-IX > WS-QTD-REGS.
003500 0350-EXIT.
003510     EXIT.
003520*        0355-EXAMINA-MAIOR PERCORRE AS 4 COLUNAS DE UM UNICO
003530*        REGISTRO (WS-IX), CHAMANDO 0357 PARA CADA COLUNA.
003540 0355-EXAMINA-MAIOR.
003550     PERFORM 0357-EXAMINA-COLUNA THRU 0357-EXIT
003560             VARYING WS-NX FROM 1 BY 1
003570             UNTIL WS-NX > 4.
003580 0355-EXIT.
003590     EXIT.
003600*        0357-EXAMINA-COLUNA COMPARA UMA UNICA NOTA (WS-IX,
003610*        WS-NX) CONTRA O MAIOR JA VISTO NAQUELA COLUNA.
003620 0357-EXAMINA-COLUNA.
003630     IF WS-PT-SCORE(WS-IX, WS-NX) > WS-MAIOR(WS-NX)
003640        MOVE WS-PT-SCORE(WS-IX, WS-NX) TO WS-MAIOR(WS-NX).
003650 0357-EXIT.
003660     EXIT.
003670*================================================================
003680*    0360-CALCULA-FAIXAS NORMALIZA CADA NOTA PELO MAIOR DA SUA
003690*    COLUNA E A TRANSFORMA EM UMA FAIXA INTEIRA DE 0 A
003700*    WS-SMOOTHNESS (10), ARREDONDANDO PARA O INTEIRO MAIS
003710*    PROXIMO (ROUNDED) - VRS 1.4 CORRIGIU O ARREDONDAMENTO, QUE
003720*    ANTES TRUNCAVA. SE O MAIOR DA COLUNA FOR ZERO (DADOS COM A
003730*    COLUNA TODA ZERADA), A FAIXA FICA ZERO E NAO SE DIVIDE -
003740*    BLINDAGEM INCLUIDA NA VRS 1.1.
003750*================================================================
003760 0360-CALCULA-FAIXAS.
003770     IF WS-QTD-REGS = 0
003780        GO TO 0360-EXIT.
003790     PERFORM 0365-FAIXA-REGISTRO THRU 0365-EXIT
003800             VARYING WS-IX FROM 1 BY 1
003810             UNTIL WS-IX > WS-QTD-REGS.
003820 0360-EXIT.
003830     EXIT.
003840*        0365-FAIXA-REGISTRO PERCORRE AS 4 COLUNAS DE UM UNICO
003850*        REGISTRO (WS-IX), CHAMANDO 0367 PARA CADA COLUNA.
003860 0365-FAIXA-REGISTRO.
003870     PERFORM 0367-FAIXA-COLUNA THRU 0367-EXIT
003880             VARYING WS-NX FROM 1 BY 1
003890             UNTIL WS-NX > 4.
003900 0365-EXIT.
003910     EXIT.
003920 0367-FAIXA-COLUNA.
003925*        SE O MAIOR DA COLUNA FOR ZERO, TODA A COLUNA E ZERO,
003926*        E NAO HA COMO NORMALIZAR (DIVISAO POR ZERO) - A FAIXA
003927*        FICA ZERO PARA TODOS, O QUE NAO QUEBRA O TESTE DE
003928*        DOMINANCIA POSTERIOR (VRS 1.1).
003930     IF WS-MAIOR(WS-NX) = ZERO
003940        MOVE ZERO TO WS-PT-FAIXA(WS-IX, WS-NX)
003950        GO TO 0367-EXIT.
003960     COMPUTE WS-CF-NORMALIZADO ROUNDED =
003970             WS-PT-SCORE(WS-IX, WS-NX) / WS-MAIOR(WS-NX).
003980     COMPUTE WS-CF-RESULTADO ROUNDED =
003990             WS-CF-NORMALIZADO * WS-SMOOTHNESS.
004000*           O MOVE SIMPLES AQUI TRUNCA O DECIMO QUE SOBROU EM
004010*           WS-CF-RESULTADO (EX: 8.5 VIRARIA 8) - POR ISSO O
004020*           ARREDONDAMENTO FINAL TEM DE SER FEITO POR COMPUTE
004030*           ROUNDED DIRETO NO CAMPO INTEIRO, NUNCA POR MOVE.
004040     COMPUTE WS-PT-FAIXA(WS-IX, WS-NX) ROUNDED =
004050             WS-CF-RESULTADO.
004060 0367-EXIT.
004070     EXIT.
004080*================================================================
004090*    0370-SELECIONA E O INPUT PROCEDURE DO SORT (VRS 1.7) -
004100*    PERCORRE A TABELA JA CARREGADA E JA FAIXADA E LIBERA
004110*    (RELEASE) CADA DATUM, COM NOTAS ORIGINAIS E FAIXAS, PARA O
004120*    ARQUIVO DE TRABALHO DO SORT - MESMO ESTILO DE SECTION-COM-
004130*    GO TO QUE O PARETO-COB USA.
004140*================================================================
004150 0370-SELECIONA SECTION.
004160 0371-INICIA-SELECAO.
004170     MOVE ZERO TO WS-IX.
004180 0372-SELECIONA-PONTOS.
004190     ADD 1 TO WS-IX.
004200     IF WS-IX > WS-QTD-REGS
004210        GO TO 0379-SELECIONA-FIM.
004215*           OS 9 CAMPOS DO REGISTRO DE SORT SAO MONTADOS UM A
004216*           UM A PARTIR DA TABELA - NOME, NOTAS ORIGINAIS E AS
004217*           4 FAIXAS JA CALCULADAS POR 0360-CALCULA-FAIXAS.
004220     MOVE WS-PT-NOME(WS-IX)      TO SD-PT-NOME.
004230     MOVE WS-PT-SCORE-1(WS-IX)   TO SD-PT-SCORE-1.
004240     MOVE WS-PT-SCORE-2(WS-IX)   TO SD-PT-SCORE-2.
004250     MOVE WS-PT-SCORE-3(WS-IX)   TO SD-PT-SCORE-3.
004260     MOVE WS-PT-SCORE-4(WS-IX)   TO SD-PT-SCORE-4.
004270     MOVE WS-PT-FAIXA-1(WS-IX)   TO SD-PT-FAIXA-1.
004280     MOVE WS-PT-FAIXA-2(WS-IX)   TO SD-PT-FAIXA-2.
004290     MOVE WS-PT-FAIXA-3(WS-IX)   TO SD-PT-FAIXA-3.
004300     MOVE WS-PT-FAIXA-4(WS-IX)   TO SD-PT-FAIXA-4.
004305*           RELEASE GRAVA O REGISTRO MONTADO NO ARQUIVO DE
004306*           TRABALHO DO SORT - O SORT SO ORDENA DE VERDADE
004307*           DEPOIS QUE ESTE PARAGRAFO TERMINAR DE LIBERAR TODOS
004308*           OS WS-QTD-REGS REGISTROS.
004310     RELEASE REG-SORTFPT.
004320     GO TO 0372-SELECIONA-PONTOS.
004330 0379-SELECIONA-FIM.
004340     EXIT.
004350*================================================================
004360*    0380-MONTA-RANQUE E O OUTPUT PROCEDURE DO SORT (VRS 1.7) -
004370*    DEVOLVE (RETURN) OS DATUMS JA EM ORDEM DECRESCENTE DE
004380*    FAIXA DA NOTA 1 E OS REGRAVA EM WS-TAB-PONTOS, NA MESMA
004390*    POSICAO DO SEU NUMERO DE ORDEM - A TABELA PASSA A ESTAR,
004400*    ELA MESMA, EM ORDEM DE CLASSIFICACAO, SEM VETOR DE INDICES
004410*    SEPARADO.
004420*================================================================
004430 0380-MONTA-RANQUE SECTION.
004440 0381-INICIA-RANQUE.
004450     MOVE ZERO TO WS-KX.
004460 0382-RETORNA-REGISTRO.
004465*           RETURN DEVOLVE O PROXIMO REGISTRO JA EM ORDEM
004466*           DECRESCENTE DE SD-PT-FAIXA-1 - AT END SINALIZA QUE
004467*           TODOS OS WS-QTD-REGS REGISTROS JA FORAM DEVOLVIDOS.
004470     RETURN SORTFPT
004480            AT END
004490               GO TO 0389-RANQUE-FIM.
004500     ADD 1 TO WS-KX.
004505*           WS-KX E A POSICAO DE RANQUE - O 1O DEVOLVIDO (MAIOR
004506*           FAIXA) FICA NA POSICAO 1 DE WS-TAB-PONTOS, E ASSIM
004507*           POR DIANTE, SUBSTITUINDO O CONTEUDO ANTIGO DA
004508*           POSICAO (QUE JA FOI TODO LIBERADO EM 0370).
004510     MOVE SD-PT-NOME             TO WS-PT-NOME(WS-KX).
004520     MOVE SD-PT-SCORE-1          TO WS-PT-SCORE-1(WS-KX).
004530     MOVE SD-PT-SCORE-2          TO WS-PT-SCORE-2(WS-KX).
004540     MOVE SD-PT-SCORE-3          TO WS-PT-SCORE-3(WS-KX).
004550     MOVE SD-PT-SCORE-4          TO WS-PT-SCORE-4(WS-KX).
004560     MOVE SD-PT-FAIXA-1          TO WS-PT-FAIXA-1(WS-KX).
004570     MOVE SD-PT-FAIXA-2          TO WS-PT-FAIXA-2(WS-KX).
004580     MOVE SD-PT-FAIXA-3          TO WS-PT-FAIXA-3(WS-KX).
004590     MOVE SD-PT-FAIXA-4          TO WS-PT-FAIXA-4(WS-KX).
004600     GO TO 0382-RETORNA-REGISTRO.
004610 0389-RANQUE-FIM.
004620     EXIT.
004630*================================================================
004640*    0400-FILTRA-DOMINANCIA - IGUAL AO PARETO-COB, MAS TESTANDO
004650*    AS FAIXAS (WS-PT-FAIXA) E NAO AS NOTAS ORIGINAIS, E SOBRE A
004660*    TABELA JA NA ORDEM DEVOLVIDA PELO SORT.
004670*================================================================
004680 0400-FILTRA-DOMINANCIA.
004690     PERFORM 0410-EXAMINA-CANDIDATO THRU 0410-EXIT
004700             VARYING WS-IX FROM 1 BY 1
004710             UNTIL WS-IX > WS-QTD-REGS.
004720 0400-EXIT.
004730     EXIT.
004740 0410-EXAMINA-CANDIDATO.
004750     MOVE 'N' TO WS-DOMINADO.
004755*           WS-KX VARIA POR TODOS OS REGISTROS, NAO SO PELOS
004756*           JA ACEITOS - 0450 DESCARTA OS NAO-ACEITOS DE CARA.
004760     PERFORM 0450-TESTA-DOMINANCIA THRU 0450-EXIT
004770             VARYING WS-KX FROM 1 BY 1
004780             UNTIL WS-KX > WS-QTD-REGS
004790                OR CANDIDATO-DOMINADO.
004795*           SO QUANDO NENHUM ACEITO DOMINOU O CANDIDATO E QUE
004796*           ELE ENTRA NO CONJUNTO NAO-DOMINADO.
004800     IF NOT CANDIDATO-DOMINADO
004810        MOVE 'S' TO WS-PT-ACEITO(WS-IX)
004820        ADD 1 TO WS-QTD-ACEITOS.
004830 0410-EXIT.
004840     EXIT.
004850*----------------------------------------------------------------
004860*    TESTA SE O JA-ACEITO WS-KX DOMINA O CANDIDATO WS-IX NAS 4
004870*    FAIXAS (NAO NAS NOTAS ORIGINAIS).
004880*----------------------------------------------------------------
004890 0450-TESTA-DOMINANCIA.
004900     IF NOT PT-ACEITO(WS-KX)
004910        GO TO 0450-EXIT.
004920     IF WS-PT-FAIXA-1(WS-KX) >= WS-PT-FAIXA-1(WS-IX)
004930        AND WS-PT-FAIXA-2(WS-KX) >= WS-PT-FAIXA-2(WS-IX)
004940        AND WS-PT-FAIXA-3(WS-KX) >= WS-PT-FAIXA-3(WS-IX)
004950        AND WS-PT-FAIXA-4(WS-KX) >= WS-PT-FAIXA-4(WS-IX)
004960        MOVE 'S' TO WS-DOMINADO.
004970 0450-EXIT.
004980     EXIT.
004990*================================================================
005000*    0600-IMPRIME-RESULTADO - IGUAL AO PARETO-COB: IMPRIME AS
005010*    NOTAS ORIGINAIS (NUNCA AS FAIXAS) DE CADA ACEITO, E POR
005020*    FIM A LINHA "done".
005030*================================================================
005040 0600-IMPRIME-RESULTADO.
005050     PERFORM 0610-IMPRIME-UM THRU 0610-EXIT
005060             VARYING WS-IX FROM 1 BY 1
005070             UNTIL WS-IX > WS-QTD-REGS.
005080     MOVE SPACES          TO WS-LINHA-SAIDA.
005090     MOVE WS-MSG-FIM-TXTO TO WS-SAI-NOME.
005100     WRITE REG-SAIDA FROM WS-LINHA-SAIDA-R.
005110 0600-EXIT.
005120     EXIT.
005130 0610-IMPRIME-UM.
005140     IF NOT PT-ACEITO(WS-IX)
005150        GO TO 0610-EXIT.
005155*           AS 4 NOTAS IMPRESSAS SAO AS ORIGINAIS (WS-PT-SCORE),
005156*           NUNCA AS FAIXAS - A FAIXA E SO UM ARTIFICIO DE
005157*           CALCULO INTERNO DO FUZZY PARETO.
005160     MOVE SPACES               TO WS-LINHA-SAIDA.
005170     MOVE WS-PT-NOME(WS-IX)    TO WS-SAI-NOME.
005180     MOVE WS-PT-SCORE-1(WS-IX) TO WS-SAI-VALOR(1).
005190     MOVE WS-PT-SCORE-2(WS-IX) TO WS-SAI-VALOR(2).
005200     MOVE WS-PT-SCORE-3(WS-IX) TO WS-SAI-VALOR(3).
005210     MOVE WS-PT-SCORE-4(WS-IX) TO WS-SAI-VALOR(4).
005220     WRITE REG-SAIDA FROM WS-LINHA-SAIDA-R.
005230 0610-EXIT.
005240     EXIT.
005250*================================================================
005260*    0900-ENCERRA FECHA OS ARQUIVOS E, SE O TRACE ESTIVER
005270*    LIGADO (UPSI-0), EXIBE OS TOTAIS DE LIDOS E ACEITOS.
005280*================================================================
005290 0900-ENCERRA.
005300     CLOSE ARQ-PONTOS.
005310     CLOSE SAIDA.
005315*           O TRACE DE TOTAIS SO APARECE QUANDO O UPSI-0 ESTA
005316*           LIGADO NA CHAMADA DO PROGRAMA - EM PRODUCAO NORMAL
005317*           O SWITCH FICA DESLIGADO E NADA E EXIBIDO.
005320     IF TRACE-DE-CONTAGEM-LIGADO
005330        DISPLAY 'PARETOFZ-COB - LIDOS   = ' WS-QTD-REGS
005340        DISPLAY 'PARETOFZ-COB - ACEITOS = ' WS-QTD-ACEITOS.
005350 0900-EXIT.
005360     EXIT.
